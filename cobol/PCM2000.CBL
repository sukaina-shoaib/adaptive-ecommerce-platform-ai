000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     PCM2000.
000400 AUTHOR.         R J TATE.
000500 INSTALLATION.   CENTRAL WAREHOUSE DATA CENTER.
000600 DATE-WRITTEN.   03/11/86.
000700 DATE-COMPILED.
000800 SECURITY.       INTERNAL USE ONLY - PRODUCTION DATA PROCESSING
000900                  DIVISION.  NOT FOR RELEASE OUTSIDE THE SHOP.
001000*
001100****************************************************************
001200*  PROGRAM PCM2000                                             *
001300*  PRODUCT CATALOG MASTER MAINTENANCE AND REPRICING RUN.       *
001400*                                                              *
001500*  LOADS THE PRODUCT MASTER INTO A TABLE IN PROD-ID SEQUENCE,  *
001600*  APPLIES ONE RUN'S WORTH OF DISCOUNT/STOCK/NEW/DELETE        *
001700*  TRANSACTIONS AGAINST THE TABLE, THEN REWRITES THE TABLE     *
001800*  BACK OUT AS THE NEXT RUN'S PRODUCT MASTER.  A DETAIL LINE   *
001900*  IS PRINTED FOR EVERY TRANSACTION, ACCEPTED OR REJECTED,     *
002000*  FOLLOWED BY END-OF-RUN COUNTS.                              *
002100****************************************************************
002200*  CHANGE LOG                                                  *
002300*  ------------------------------------------------------------*
002400*  DATE      BY   REQUEST    DESCRIPTION                       *
002500*  --------  ---  ---------  -------------------------------- *
002600*  03/11/86  RJT  CR-0114    ORIGINAL PROGRAM - DISCOUNT AND
002700*                            STOCK-REDUCE TRANSACTIONS ONLY.
002800*  11/03/87  RJT  CR-0166    ADDED CATEGORY TO THE NEW-PRODUCT
002900*                            REPORT DETAIL LINE.
003000*  02/22/89  DKW  CR-0201    ADDED STOCK-UPDATE (ABSOLUTE
003100*                            QUANTITY) TRANSACTION TYPE "U".
003200*  09/09/91  DKW  CR-0247    WIDENED THE NEW-PRODUCT
003300*                            DESCRIPTION FIELD TO MATCH PRODMST.
003400*  06/18/93  LMH  CR-0288    CARRY IMAGE-URL THROUGH ON THE
003500*                            NEW-PRODUCT TRANSACTION.
003600*  01/07/97  LMH  CR-0333    ADDED DELETE TRANSACTION TYPE "X"
003700*                            AND THE TABLE SHIFT-DOWN LOGIC.
003800*  11/19/98  GMS  CR-0359    Y2K REVIEW - NO 2-DIGIT YEAR IS
003900*                            STORED ANYWHERE ON THE PRODUCT
004000*                            MASTER.  THE RUN-DATE HEADING
004100*                            STAYS 2-DIGIT - PRINT ONLY, NOT
004200*                            STORED, NOT COMPARED.
004300*  03/02/99  GMS  CR-0360    REBUILT THE NEW-PRODUCT INSERT SO
004400*                            PRODUCT-TABLE STAYS IN ASCENDING
004500*                            ORDER.  IT USED TO APPEND TO THE
004600*                            END, WHICH BROKE SEARCH ALL.
004700*  08/26/02  PJC  CR-0402    NO LOGIC CHANGE - REVIEWED FOR THE
004800*                            WEB CATALOG FEED PROJECT.  600-
004900*                            REPRICE-AFTER-STOCK-CHANGE IS
005000*                            CONFIRMED STILL A NO-OP PENDING
005100*                            SIGN-OFF ON THE RE-PRICING RULE.
005200****************************************************************
005300*
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700*
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200*
006300 FILE-CONTROL.
006400*
006500     SELECT PRODUCT-MASTER-IN  ASSIGN TO PRODIN
006600                 ORGANIZATION IS LINE SEQUENTIAL
006700                 FILE STATUS IS PRODIN-FILE-STATUS.
006800*
006900     SELECT TRANSACTION-FILE-IN ASSIGN TO TRANIN
007000                 ORGANIZATION IS LINE SEQUENTIAL
007100                 FILE STATUS IS TRANIN-FILE-STATUS.
007200*
007300     SELECT PRODUCT-MASTER-OUT ASSIGN TO PRODOUT
007400                 ORGANIZATION IS LINE SEQUENTIAL
007500                 FILE STATUS IS PRODOUT-FILE-STATUS.
007600*
007700     SELECT RUN-REPORT-OUT     ASSIGN TO RPTOUT
007800                 ORGANIZATION IS LINE SEQUENTIAL
007900                 FILE STATUS IS RPTOUT-FILE-STATUS.
008000*
008100 DATA DIVISION.
008200*
008300 FILE SECTION.
008400*
008500*    PRODUCT-MASTER-IN CARRIES THE SHOP-STANDARD PRODMST LAYOUT.
008600*
008700 FD  PRODUCT-MASTER-IN.
008800*
008900 COPY PRODMST.
009000*
009100 FD  TRANSACTION-FILE-IN.
009200*
009300 01  TRANSACTION-RECORD-AREA        PIC X(366).
009400*
009500 FD  PRODUCT-MASTER-OUT.
009600*
009700*    PO- WORK COPY OF PRODMST FOR THE REWRITTEN MASTER.  KEEP
009800*    IN STEP WITH COPYBOOK PRODMST - SEE ITS CHANGE LOG.
009900*
010000 01  PRODUCT-MASTER-OUT-RECORD.
010100     05  PO-PROD-ID                  PIC 9(09).
010200     05  PO-PRODUCT-IDENTITY.
010300         10  PO-NAME                 PIC X(40).
010400         10  PO-DESC                 PIC X(200).
010500         10  PO-CATEGORY             PIC X(20).
010600         10  FILLER                  PIC X(02).
010700     05  PO-PRICING-DATA.
010800         10  PO-BASE-PRICE           PIC S9(7)V99.
010900         10  PO-CUR-PRICE            PIC S9(7)V99.
011000         10  FILLER                  PIC X(01).
011100     05  PO-INVENTORY-DATA.
011200         10  PO-STOCK-ON-HAND        PIC S9(7).
011300         10  FILLER                  PIC X(01).
011400     05  PO-IMAGE-URL                PIC X(80).
011500     05  PO-UPDATED-TS               PIC X(26).
011600     05  FILLER                      PIC X(13).
011700*
011800 FD  RUN-REPORT-OUT.
011900*
012000 01  REPORT-LINE-AREA                PIC X(132).
012100*
012200 WORKING-STORAGE SECTION.
012300*
012400 77  WS-PRODUCT-TABLE-COUNT          PIC S9(4)   COMP VALUE ZERO.
012500 77  WS-MAX-PRODUCT-ENTRIES          PIC S9(4)   COMP VALUE +9999.
012600*
012700 01  SWITCHES.
012800     05  PRODUCT-MASTER-EOF-SWITCH   PIC X   VALUE "N".
012900         88  PRODUCT-MASTER-EOF              VALUE "Y".
013000     05  TRANSACTION-EOF-SWITCH      PIC X   VALUE "N".
013100         88  TRANSACTION-EOF                 VALUE "Y".
013200     05  PRODUCT-FOUND-SWITCH        PIC X   VALUE "N".
013300         88  PRODUCT-FOUND                   VALUE "Y".
013400     05  FILLER                      PIC X   VALUE SPACE.
013500*
013600 01  FILE-STATUS-FIELDS.
013700     05  PRODIN-FILE-STATUS          PIC XX.
013800         88  PRODIN-SUCCESSFUL               VALUE "00".
013900     05  TRANIN-FILE-STATUS          PIC XX.
014000         88  TRANIN-SUCCESSFUL               VALUE "00".
014100     05  PRODOUT-FILE-STATUS         PIC XX.
014200         88  PRODOUT-SUCCESSFUL              VALUE "00".
014300     05  RPTOUT-FILE-STATUS          PIC XX.
014400         88  RPTOUT-SUCCESSFUL               VALUE "00".
014500     05  FILLER                      PIC X   VALUE SPACE.
014600*
014700*    TABLE SUBSCRIPTS AND WORK POINTERS - ALL BINARY, NONE OF
014800*    THEM EVER GO NEGATIVE OR ABOVE WS-MAX-PRODUCT-ENTRIES.
014900*
015000 01  TABLE-CONTROL-FIELDS.
015100     05  WS-SEARCH-KEY               PIC 9(09).
015200     05  WS-INSERT-POINT             PIC S9(4)   COMP.
015300     05  WS-DELETE-POINT             PIC S9(4)   COMP.
015400     05  WS-SHIFT-INDEX              PIC S9(4)   COMP.
015500     05  WS-REWRITE-INDEX            PIC S9(4)   COMP.
015600     05  FILLER                      PIC X       VALUE SPACE.
015700*
015800*    IN-MEMORY PRODUCT MASTER TABLE.  LOADED ONCE FROM
015900*    PRODUCT-MASTER-IN AT 100-LOAD-PRODUCT-MASTER-TABLE AND
016000*    HELD IN ASCENDING PT-PROD-ID SEQUENCE FOR SEARCH ALL.
016100*    INSERTS (360-) AND DELETES (380-) SHIFT ENTRIES TO KEEP
016200*    THE TABLE IN ORDER - SEE 366- AND 385-.
016300*
016400 01  PRODUCT-TABLE.
016500     05  PRODUCT-ENTRY OCCURS 9999 TIMES
016600             ASCENDING KEY IS PT-PROD-ID
016700             INDEXED BY PT-IDX.
016800         10  PT-PROD-ID              PIC 9(09).
016900         10  PT-PRODUCT-IDENTITY.
017000             15  PT-NAME             PIC X(40).
017100             15  PT-DESC             PIC X(200).
017200             15  PT-CATEGORY         PIC X(20).
017300             15  FILLER              PIC X(02).
017400         10  PT-PRICING-DATA.
017500             15  PT-BASE-PRICE       PIC S9(7)V99.
017600             15  PT-CUR-PRICE        PIC S9(7)V99.
017700             15  FILLER              PIC X(01).
017800         10  PT-INVENTORY-DATA.
017900             15  PT-STOCK-ON-HAND    PIC S9(7).
018000             15  FILLER              PIC X(01).
018100         10  PT-IMAGE-URL            PIC X(80).
018200         10  PT-UPDATED-TS           PIC X(26).
018300         10  FILLER                  PIC X(13).
018400*
018500*    ONE TRANSACTION RECORD AREA, RE-MAPPED FIVE WAYS BY
018600*    WT-TXN-TYPE-CODE.  THE STOCK-REDUCE AND STOCK-UPDATE
018700*    TRANSACTIONS SHARE STOCK-TXN-WORK - THE SAME BYTE THAT
018800*    CARRIES THE OVERALL TYPE CODE ("R" OR "U") IS ALSO THE
018900*    TRANSACTION'S OWN TYPE FLAG, THERE IS NO SEPARATE ONE.
019000*
019100 01  TRANSACTION-RECORD-WORK.
019200     05  WT-TXN-TYPE-CODE            PIC X(01).
019300         88  TXN-IS-DISCOUNT                  VALUE "D".
019400         88  TXN-IS-STOCK-REDUCE              VALUE "R".
019500         88  TXN-IS-STOCK-UPDATE              VALUE "U".
019600         88  TXN-IS-NEW-PRODUCT               VALUE "N".
019700         88  TXN-IS-DELETE                    VALUE "X".
019800     05  FILLER                      PIC X(365).
019900*
020000 01  DISCOUNT-TXN-WORK REDEFINES TRANSACTION-RECORD-WORK.
020100     05  WT-DT-TXN-TYPE              PIC X(01).
020200     05  WT-DT-PROD-ID               PIC 9(09).
020300     05  WT-DT-PERCENT               PIC S9(3)V99.
020400     05  FILLER                      PIC X(351).
020500*
020600 01  STOCK-TXN-WORK REDEFINES TRANSACTION-RECORD-WORK.
020700     05  WT-ST-TXN-TYPE              PIC X(01).
020800     05  WT-ST-PROD-ID               PIC 9(09).
020900     05  WT-ST-QTY                   PIC S9(7).
021000     05  FILLER                      PIC X(349).
021100*
021200 01  NEW-PRODUCT-TXN-WORK REDEFINES TRANSACTION-RECORD-WORK.
021300     05  WT-NP-TXN-TYPE              PIC X(01).
021400     05  WT-NP-PROD-ID               PIC 9(09).
021500     05  WT-NP-NAME                  PIC X(40).
021600     05  WT-NP-DESC                  PIC X(200).
021700     05  WT-NP-CATEGORY              PIC X(20).
021800     05  WT-NP-BASE-PRICE            PIC S9(7)V99.
021900     05  WT-NP-STOCK                 PIC S9(7).
022000     05  WT-NP-IMAGE-URL             PIC X(80).
022100*
022200 01  DELETE-TXN-WORK REDEFINES TRANSACTION-RECORD-WORK.
022300     05  WT-DL-TXN-TYPE              PIC X(01).
022400     05  WT-DL-PROD-ID               PIC 9(09).
022500     05  FILLER                      PIC X(356).
022600*
022700 01  CALCULATED-FIELDS.
022800     05  WS-DISCOUNT-AMOUNT          PIC S9(7)V99.
022900     05  WS-NEW-STOCK                PIC S9(7).
023000     05  FILLER                      PIC X       VALUE SPACE.
023100*
023200 01  RUN-TOTALS.
023300     05  WS-TRANSACTIONS-READ-COUNT  PIC S9(7)   COMP VALUE ZERO.
023400     05  WS-DISCOUNT-COUNT           PIC S9(7)   COMP VALUE ZERO.
023500     05  WS-REDUCE-COUNT             PIC S9(7)   COMP VALUE ZERO.
023600     05  WS-UPDATE-COUNT             PIC S9(7)   COMP VALUE ZERO.
023700     05  WS-NEW-COUNT                PIC S9(7)   COMP VALUE ZERO.
023800     05  WS-DELETE-COUNT             PIC S9(7)   COMP VALUE ZERO.
023900     05  WS-ERROR-COUNT              PIC S9(7)   COMP VALUE ZERO.
024000     05  FILLER                      PIC X       VALUE SPACE.
024100*
024200*    RUN-DATE FOR THE REPORT HEADING ONLY.  PRINT ONLY - NEVER
024300*    STORED, NEVER COMPARED, SO THE 2-DIGIT YEAR IS HARMLESS.
024400*    SEE CR-0359 ABOVE.
024500*
024600 01  CURRENT-DATE-FIELDS.
024700     05  WS-RUN-DATE                 PIC 9(06).
024800     05  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE.
024900         10  WS-RUN-YY               PIC 99.
025000         10  WS-RUN-MM               PIC 99.
025100         10  WS-RUN-DD               PIC 99.
025200     05  FILLER                      PIC X       VALUE SPACE.
025300*
025400 01  PRINT-CONTROL-FIELDS.
025500     05  WS-LINE-COUNT               PIC S9(3)   COMP VALUE +99.
025600     05  WS-LINES-PER-PAGE           PIC S9(3)   COMP VALUE +55.
025700     05  WS-PAGE-COUNT               PIC S9(3)   COMP VALUE ZERO.
025800     05  WS-SPACE-CONTROL            PIC S9      COMP VALUE +1.
025850     05  FILLER                      PIC X       VALUE SPACE.
025900*
026000 01  REPORT-HEADING-LINE-1.
026100     05  FILLER           PIC X(10)  VALUE "RUN DATE: ".
026200     05  RHL1-MONTH       PIC 99.
026300     05  FILLER           PIC X(01)  VALUE "/".
026400     05  RHL1-DAY         PIC 99.
026500     05  FILLER           PIC X(01)  VALUE "/".
026600     05  RHL1-YEAR        PIC 99.
026700     05  FILLER           PIC X(20)  VALUE SPACE.
026800     05  FILLER           PIC X(46)
026900             VALUE "PRODUCT CATALOG MAINTENANCE - RUN REPORT".
027000     05  FILLER           PIC X(48)  VALUE SPACE.
027100*
027200 01  REPORT-HEADING-LINE-2.
027300     05  FILLER           PIC X(09)  VALUE "TXN TYPE".
027400     05  FILLER           PIC X(01)  VALUE SPACE.
027500     05  FILLER           PIC X(09)  VALUE "PROD ID".
027600     05  FILLER           PIC X(01)  VALUE SPACE.
027700     05  FILLER           PIC X(06)  VALUE "STATUS".
027800     05  FILLER           PIC X(01)  VALUE SPACE.
027900     05  FILLER           PIC X(40)  VALUE "MESSAGE".
028000     05  FILLER           PIC X(65)  VALUE SPACE.
028100*
028200 01  REPORT-DETAIL-LINE.
028300     05  RDL-TXN-TYPE-LIT PIC X(09).
028400     05  FILLER           PIC X(01)  VALUE SPACE.
028500     05  RDL-PROD-ID      PIC 9(09).
028600     05  FILLER           PIC X(01)  VALUE SPACE.
028700     05  RDL-STATUS       PIC X(06).
028800     05  FILLER           PIC X(01)  VALUE SPACE.
028900     05  RDL-MESSAGE      PIC X(40).
029000     05  FILLER           PIC X(65)  VALUE SPACE.
029100*
029200 01  REPORT-TOTAL-LINE.
029300     05  RTL-LABEL        PIC X(30).
029400     05  FILLER           PIC X(05)  VALUE SPACE.
029500     05  RTL-COUNT        PIC ZZZ,ZZ9.
029600     05  FILLER           PIC X(90)  VALUE SPACE.
029700*
029800 PROCEDURE DIVISION.
029900*
030000****************************************************************
030100*  000-RUN-CATALOG-MAINTENANCE IS THE ONLY PARAGRAPH PERFORMED  *
030200*  FROM OUTSIDE ITSELF.  IT OPENS EVERYTHING, DRIVES THE THREE  *
030300*  PASSES (LOAD/PROCESS/REWRITE) AND CLOSES EVERYTHING.         *
030400****************************************************************
030500*
030600 000-RUN-CATALOG-MAINTENANCE.
030700*
030800     OPEN INPUT  PRODUCT-MASTER-IN
030900                 TRANSACTION-FILE-IN
031000          OUTPUT PRODUCT-MASTER-OUT
031100                 RUN-REPORT-OUT.
031200     PERFORM 050-CAPTURE-RUN-DATE THRU 050-EXIT.
031300     PERFORM 100-LOAD-PRODUCT-MASTER-TABLE THRU 100-EXIT
031400         UNTIL PRODUCT-MASTER-EOF.
031500     PERFORM 200-PROCESS-TRANSACTIONS THRU 200-EXIT
031600         WITH TEST AFTER
031700         UNTIL TRANSACTION-EOF.
031800     PERFORM 500-REWRITE-PRODUCT-MASTER-FILE THRU 500-EXIT.
031900     PERFORM 700-PRINT-RUN-TOTALS THRU 700-EXIT.
032000     CLOSE PRODUCT-MASTER-IN
032100           TRANSACTION-FILE-IN
032200           PRODUCT-MASTER-OUT
032300           RUN-REPORT-OUT.
032400     STOP RUN.
032500*
032600 050-CAPTURE-RUN-DATE.
032700*
032800     ACCEPT WS-RUN-DATE FROM DATE.
032900     MOVE WS-RUN-MM TO RHL1-MONTH.
033000     MOVE WS-RUN-DD TO RHL1-DAY.
033100     MOVE WS-RUN-YY TO RHL1-YEAR.
033200*
033300 050-EXIT.
033400*
033500     EXIT.
033600*
033700****************************************************************
033800*  100- LOADS PRODUCT-MASTER-IN INTO PRODUCT-TABLE.  THE FILE   *
033900*  IS ALREADY IN ASCENDING PM-PROD-ID SEQUENCE (SHOP STANDARD   *
034000*  FOR THIS MASTER), SO THE TABLE COMES UP READY FOR SEARCH     *
034100*  ALL WITHOUT A SORT STEP.                                     *
034200****************************************************************
034300*
034400 100-LOAD-PRODUCT-MASTER-TABLE.
034500*
034600     READ PRODUCT-MASTER-IN
034700         AT END
034800             SET PRODUCT-MASTER-EOF TO TRUE
034900         NOT AT END
035000             ADD 1 TO WS-PRODUCT-TABLE-COUNT
035100             MOVE PM-PROD-ID
035200                 TO PT-PROD-ID (WS-PRODUCT-TABLE-COUNT)
035300             MOVE PM-NAME
035400                 TO PT-NAME (WS-PRODUCT-TABLE-COUNT)
035500             MOVE PM-DESC
035600                 TO PT-DESC (WS-PRODUCT-TABLE-COUNT)
035700             MOVE PM-CATEGORY
035800                 TO PT-CATEGORY (WS-PRODUCT-TABLE-COUNT)
035900             MOVE PM-BASE-PRICE
036000                 TO PT-BASE-PRICE (WS-PRODUCT-TABLE-COUNT)
036100             MOVE PM-CUR-PRICE
036200                 TO PT-CUR-PRICE (WS-PRODUCT-TABLE-COUNT)
036300             MOVE PM-STOCK-ON-HAND
036400                 TO PT-STOCK-ON-HAND (WS-PRODUCT-TABLE-COUNT)
036500             MOVE PM-IMAGE-URL
036600                 TO PT-IMAGE-URL (WS-PRODUCT-TABLE-COUNT)
036700             MOVE PM-UPDATED-TS
036800                 TO PT-UPDATED-TS (WS-PRODUCT-TABLE-COUNT)
036900     END-READ.
037000*
037100 100-EXIT.
037200*
037300     EXIT.
037400*
037500****************************************************************
037600*  200- READS ONE TRANSACTION AND DISPATCHES IT.  USES TEST-    *
037700*  AFTER FROM THE DRIVER SO THE READ HAPPENS FIRST EVERY TIME   *
037800*  THROUGH, THE SAME SHAPE RPT3000 USES FOR ITS MASTER FILE.    *
037900****************************************************************
038000*
038100 200-PROCESS-TRANSACTIONS.
038200*
038300     PERFORM 210-READ-TRANSACTION-RECORD THRU 210-EXIT.
038400     IF NOT TRANSACTION-EOF
038500         ADD 1 TO WS-TRANSACTIONS-READ-COUNT
038600         PERFORM 220-EDIT-AND-DISPATCH-TRANSACTION THRU 220-EXIT
038700     END-IF.
038800*
038900 200-EXIT.
039000*
039100     EXIT.
039200*
039300 210-READ-TRANSACTION-RECORD.
039400*
039500     READ TRANSACTION-FILE-IN INTO TRANSACTION-RECORD-WORK
039600         AT END
039700             SET TRANSACTION-EOF TO TRUE.
039800*
039900 210-EXIT.
040000*
040100     EXIT.
040200*
040300 220-EDIT-AND-DISPATCH-TRANSACTION.
040400*
040500     EVALUATE TRUE
040600         WHEN TXN-IS-DISCOUNT
040700             PERFORM 300-APPLY-DISCOUNT-TRANSACTION THRU 300-EXIT
040800         WHEN TXN-IS-STOCK-REDUCE
040900             PERFORM 320-APPLY-STOCK-REDUCTION-TRANSACTION
041000                 THRU 320-EXIT
041100         WHEN TXN-IS-STOCK-UPDATE
041200             PERFORM 340-APPLY-STOCK-UPDATE-TRANSACTION
041300                 THRU 340-EXIT
041400         WHEN TXN-IS-NEW-PRODUCT
041500             PERFORM 360-APPLY-NEW-PRODUCT-TRANSACTION
041600                 THRU 360-EXIT
041700         WHEN TXN-IS-DELETE
041800             PERFORM 380-APPLY-DELETE-TRANSACTION THRU 380-EXIT
041900     END-EVALUATE.
042000*
042100 220-EXIT.
042200*
042300     EXIT.
042400*
042500****************************************************************
042600*  250- COMMON PRODUCT LOOK-UP.  CALLER MOVES THE ID TO         *
042700*  WS-SEARCH-KEY FIRST.  ON RETURN PRODUCT-FOUND TELLS THE      *
042800*  CALLER WHETHER IT WAS THERE, AND PT-IDX POINTS AT IT.        *
042900****************************************************************
043000*
043100 250-FIND-PRODUCT-IN-TABLE.
043200*
043300     MOVE "N" TO PRODUCT-FOUND-SWITCH.
043400     IF WS-PRODUCT-TABLE-COUNT > ZERO
043500         SET PT-IDX TO 1
043600         SEARCH ALL PRODUCT-ENTRY
043700             AT END
043800                 MOVE "N" TO PRODUCT-FOUND-SWITCH
043900             WHEN PT-PROD-ID (PT-IDX) = WS-SEARCH-KEY
044000                 MOVE "Y" TO PRODUCT-FOUND-SWITCH
044100         END-SEARCH
044200     END-IF.
044300*
044400 250-EXIT.
044500*
044600     EXIT.
044700*
044800****************************************************************
044900*  300- MANUAL DISCOUNT.  DISCOUNT-AMOUNT = BASE-PRICE TIMES     *
045000*  PERCENT OVER 100, CURRENT-PRICE = BASE-PRICE LESS THAT       *
045100*  AMOUNT, ROUNDED.                                             *
045200****************************************************************
045300*
045400 300-APPLY-DISCOUNT-TRANSACTION.
045500*
045600     MOVE WT-DT-PROD-ID TO WS-SEARCH-KEY.
045700     PERFORM 250-FIND-PRODUCT-IN-TABLE THRU 250-EXIT.
045800     MOVE "DISCOUNT" TO RDL-TXN-TYPE-LIT.
045900     MOVE WT-DT-PROD-ID TO RDL-PROD-ID.
046000     IF PRODUCT-FOUND
046100         PERFORM 310-COMPUTE-DISCOUNTED-PRICE THRU 310-EXIT
046200         MOVE "OK" TO RDL-STATUS
046300         MOVE "DISCOUNT APPLIED" TO RDL-MESSAGE
046400         ADD 1 TO WS-DISCOUNT-COUNT
046500     ELSE
046600         MOVE "ERROR" TO RDL-STATUS
046700         MOVE "PRODUCT NOT FOUND" TO RDL-MESSAGE
046800         ADD 1 TO WS-ERROR-COUNT
046900     END-IF.
047000     PERFORM 290-WRITE-REPORT-DETAIL-LINE THRU 290-EXIT.
047100*
047200 300-EXIT.
047300*
047400     EXIT.
047500*
047600 310-COMPUTE-DISCOUNTED-PRICE.
047700*
047800     COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =
047900         PT-BASE-PRICE (PT-IDX) * WT-DT-PERCENT / 100.
048000     COMPUTE PT-CUR-PRICE (PT-IDX) ROUNDED =
048100         PT-BASE-PRICE (PT-IDX) - WS-DISCOUNT-AMOUNT.
048200*
048300 310-EXIT.
048400*
048500     EXIT.
048600*
048700****************************************************************
048800*  320- STOCK REDUCTION (A SALE).  REJECT "INSUFFICIENT STOCK"   *
048900*  WHEN STOCK LESS QTY WOULD GO NEGATIVE - NO MASTER FIELD IS    *
049000*  TOUCHED WHEN THAT HAPPENS.                                    *
049100****************************************************************
049200*
049300 320-APPLY-STOCK-REDUCTION-TRANSACTION.
049400*
049500     MOVE WT-ST-PROD-ID TO WS-SEARCH-KEY.
049600     PERFORM 250-FIND-PRODUCT-IN-TABLE THRU 250-EXIT.
049700     MOVE "REDUCE" TO RDL-TXN-TYPE-LIT.
049800     MOVE WT-ST-PROD-ID TO RDL-PROD-ID.
049900     IF PRODUCT-FOUND
050000         COMPUTE WS-NEW-STOCK =
050100             PT-STOCK-ON-HAND (PT-IDX) - WT-ST-QTY
050200         IF WS-NEW-STOCK < ZERO
050300             MOVE "ERROR" TO RDL-STATUS
050400             MOVE "INSUFFICIENT STOCK" TO RDL-MESSAGE
050500             ADD 1 TO WS-ERROR-COUNT
050600         ELSE
050700             MOVE WS-NEW-STOCK TO PT-STOCK-ON-HAND (PT-IDX)
050800             PERFORM 600-REPRICE-AFTER-STOCK-CHANGE THRU 600-EXIT
050900             MOVE "OK" TO RDL-STATUS
051000             MOVE "STOCK REDUCED" TO RDL-MESSAGE
051100             ADD 1 TO WS-REDUCE-COUNT
051200         END-IF
051300     ELSE
051400         MOVE "ERROR" TO RDL-STATUS
051500         MOVE "PRODUCT NOT FOUND" TO RDL-MESSAGE
051600         ADD 1 TO WS-ERROR-COUNT
051700     END-IF.
051800     PERFORM 290-WRITE-REPORT-DETAIL-LINE THRU 290-EXIT.
051900*
052000 320-EXIT.
052100*
052200     EXIT.
052300*
052400****************************************************************
052500*  340- STOCK UPDATE (INVENTORY CORRECTION).  THE QUANTITY       *
052600*  GOES STRAIGHT INTO STOCK-ON-HAND - NO EDIT AGAINST NEGATIVE   *
052700*  VALUES.  ALWAYS HAS WORKED THIS WAY, LEAVE IT ALONE.          *
052800****************************************************************
052900*
053000 340-APPLY-STOCK-UPDATE-TRANSACTION.
053100*
053200     MOVE WT-ST-PROD-ID TO WS-SEARCH-KEY.
053300     PERFORM 250-FIND-PRODUCT-IN-TABLE THRU 250-EXIT.
053400     MOVE "UPDATE" TO RDL-TXN-TYPE-LIT.
053500     MOVE WT-ST-PROD-ID TO RDL-PROD-ID.
053600     IF PRODUCT-FOUND
053700         MOVE WT-ST-QTY TO PT-STOCK-ON-HAND (PT-IDX)
053800         PERFORM 600-REPRICE-AFTER-STOCK-CHANGE THRU 600-EXIT
053900         MOVE "OK" TO RDL-STATUS
054000         MOVE "STOCK UPDATED" TO RDL-MESSAGE
054100         ADD 1 TO WS-UPDATE-COUNT
054200     ELSE
054300         MOVE "ERROR" TO RDL-STATUS
054400         MOVE "PRODUCT NOT FOUND" TO RDL-MESSAGE
054500         ADD 1 TO WS-ERROR-COUNT
054600     END-IF.
054700     PERFORM 290-WRITE-REPORT-DETAIL-LINE THRU 290-EXIT.
054800*
054900 340-EXIT.
055000*
055100     EXIT.
055200*
055300****************************************************************
055400*  360- NEW PRODUCT.  CURRENT-PRICE STARTS OUT EQUAL TO         *
055500*  BASE-PRICE, THEN 600- GETS ITS CHANCE, THE SAME AS IT DOES   *
055600*  EVERY OTHER STOCK-AFFECTING TRANSACTION.  CR-0360 REBUILT    *
055700*  THE INSERT SO THE TABLE STAYS IN ASCENDING PROD-ID ORDER -   *
055800*  SEE 365- AND 366- BELOW.                                     *
055900****************************************************************
056000*
056100 360-APPLY-NEW-PRODUCT-TRANSACTION.
056200*
056300     MOVE WT-NP-PROD-ID TO WS-SEARCH-KEY.
056400     PERFORM 250-FIND-PRODUCT-IN-TABLE THRU 250-EXIT.
056500     MOVE "NEW" TO RDL-TXN-TYPE-LIT.
056600     MOVE WT-NP-PROD-ID TO RDL-PROD-ID.
056700     IF PRODUCT-FOUND
056800         MOVE "ERROR" TO RDL-STATUS
056900         MOVE "DUPLICATE PRODUCT ID" TO RDL-MESSAGE
057000         ADD 1 TO WS-ERROR-COUNT
057100     ELSE
057200         PERFORM 365-FIND-INSERTION-POINT THRU 365-EXIT
057300         PERFORM 366-SHIFT-TABLE-UP THRU 366-EXIT
057400         ADD 1 TO WS-PRODUCT-TABLE-COUNT
057500         SET PT-IDX TO WS-INSERT-POINT
057600         MOVE WT-NP-PROD-ID    TO PT-PROD-ID (PT-IDX)
057700         MOVE WT-NP-NAME       TO PT-NAME (PT-IDX)
057800         MOVE WT-NP-DESC       TO PT-DESC (PT-IDX)
057900         MOVE WT-NP-CATEGORY   TO PT-CATEGORY (PT-IDX)
058000         MOVE WT-NP-BASE-PRICE TO PT-BASE-PRICE (PT-IDX)
058100         MOVE WT-NP-BASE-PRICE TO PT-CUR-PRICE (PT-IDX)
058200         MOVE WT-NP-STOCK      TO PT-STOCK-ON-HAND (PT-IDX)
058300         MOVE WT-NP-IMAGE-URL  TO PT-IMAGE-URL (PT-IDX)
058400         MOVE SPACES           TO PT-UPDATED-TS (PT-IDX)
058500         PERFORM 600-REPRICE-AFTER-STOCK-CHANGE THRU 600-EXIT
058600         MOVE "OK" TO RDL-STATUS
058700         MOVE "PRODUCT ADDED" TO RDL-MESSAGE
058800         ADD 1 TO WS-NEW-COUNT
058900     END-IF.
059000     PERFORM 290-WRITE-REPORT-DETAIL-LINE THRU 290-EXIT.
059100*
059200 360-EXIT.
059300*
059400     EXIT.
059500*
059600*    365-/367- WALK THE TABLE FORWARD FROM ENTRY 1 UNTIL THE
059700*    FIRST PROD-ID THAT IS NOT LESS THAN THE NEW ONE - THAT IS
059800*    WHERE THE NEW ENTRY BELONGS.  RUNNING PAST THE END LEAVES
059900*    WS-INSERT-POINT ONE PAST THE LAST ENTRY, WHICH IS CORRECT
060000*    FOR AN APPEND.
060100*
060200 365-FIND-INSERTION-POINT.
060300*
060400     MOVE 1 TO WS-INSERT-POINT.
060500     PERFORM 367-BUMP-INSERT-POINT THRU 367-EXIT
060600         UNTIL WS-INSERT-POINT > WS-PRODUCT-TABLE-COUNT
060700            OR PT-PROD-ID (WS-INSERT-POINT) >= WT-NP-PROD-ID.
060800*
060900 365-EXIT.
061000*
061100     EXIT.
061200*
061300 367-BUMP-INSERT-POINT.
061400*
061500     ADD 1 TO WS-INSERT-POINT.
061600*
061700 367-EXIT.
061800*
061900     EXIT.
062000*
062100*    366-/368- OPEN A GAP AT WS-INSERT-POINT BY SLIDING EVERY
062200*    ENTRY FROM THE CURRENT LAST ONE DOWN TO WS-INSERT-POINT UP
062300*    ONE SLOT, WORKING BACKWARD SO NOTHING IS OVERWRITTEN
062400*    BEFORE IT IS COPIED.
062500*
062600 366-SHIFT-TABLE-UP.
062700*
062800     IF WS-INSERT-POINT <= WS-PRODUCT-TABLE-COUNT
062900         MOVE WS-PRODUCT-TABLE-COUNT TO WS-SHIFT-INDEX
063000         PERFORM 368-SHIFT-ONE-ENTRY-UP THRU 368-EXIT
063100             UNTIL WS-SHIFT-INDEX < WS-INSERT-POINT
063200     END-IF.
063300*
063400 366-EXIT.
063500*
063600     EXIT.
063700*
063800 368-SHIFT-ONE-ENTRY-UP.
063900*
064000     MOVE PRODUCT-ENTRY (WS-SHIFT-INDEX)
064100         TO PRODUCT-ENTRY (WS-SHIFT-INDEX + 1).
064200     SUBTRACT 1 FROM WS-SHIFT-INDEX.
064300*
064400 368-EXIT.
064500*
064600     EXIT.
064700*
064800****************************************************************
064900*  380- DELETE.  PRODUCT MUST ALREADY EXIST ON THE TABLE.       *
065000*  385-/386- CLOSE THE GAP BY SLIDING EVERYTHING AFTER DELETED   *
065100*  ENTRY DOWN ONE SLOT.  ADDED CR-0333, SEE CHANGE LOG.         *
065200****************************************************************
065300*
065400 380-APPLY-DELETE-TRANSACTION.
065500*
065600     MOVE WT-DL-PROD-ID TO WS-SEARCH-KEY.
065700     PERFORM 250-FIND-PRODUCT-IN-TABLE THRU 250-EXIT.
065800     MOVE "DELETE" TO RDL-TXN-TYPE-LIT.
065900     MOVE WT-DL-PROD-ID TO RDL-PROD-ID.
066000     IF PRODUCT-FOUND
066100         SET WS-DELETE-POINT TO PT-IDX
066200         PERFORM 385-SHIFT-TABLE-DOWN THRU 385-EXIT
066300         SUBTRACT 1 FROM WS-PRODUCT-TABLE-COUNT
066400         MOVE "OK" TO RDL-STATUS
066500         MOVE "PRODUCT DELETED" TO RDL-MESSAGE
066600         ADD 1 TO WS-DELETE-COUNT
066700     ELSE
066800         MOVE "ERROR" TO RDL-STATUS
066900         MOVE "PRODUCT NOT FOUND" TO RDL-MESSAGE
067000         ADD 1 TO WS-ERROR-COUNT
067100     END-IF.
067200     PERFORM 290-WRITE-REPORT-DETAIL-LINE THRU 290-EXIT.
067300*
067400 380-EXIT.
067500*
067600     EXIT.
067700*
067800 385-SHIFT-TABLE-DOWN.
067900*
068000     MOVE WS-DELETE-POINT TO WS-SHIFT-INDEX.
068100     PERFORM 386-SHIFT-ONE-ENTRY-DOWN THRU 386-EXIT
068200         UNTIL WS-SHIFT-INDEX >= WS-PRODUCT-TABLE-COUNT.
068300*
068400 385-EXIT.
068500*
068600     EXIT.
068700*
068800 386-SHIFT-ONE-ENTRY-DOWN.
068900*
069000     MOVE PRODUCT-ENTRY (WS-SHIFT-INDEX + 1)
069100         TO PRODUCT-ENTRY (WS-SHIFT-INDEX).
069200     ADD 1 TO WS-SHIFT-INDEX.
069300*
069400 386-EXIT.
069500*
069600     EXIT.
069700*
069800****************************************************************
069900*  290- WRITES ONE DETAIL LINE, THROWING A NEW PAGE OF HEADINGS *
070000*  FIRST IF THE CURRENT PAGE IS FULL - SAME BOOKKEEPING RPT3000 *
070100*  USES FOR ITS SALES REPORT.                                   *
070200****************************************************************
070300*
070400 290-WRITE-REPORT-DETAIL-LINE.
070500*
070600     IF WS-LINE-COUNT > WS-LINES-PER-PAGE
070700         PERFORM 292-PRINT-REPORT-HEADINGS THRU 292-EXIT
070800     END-IF.
070900     MOVE REPORT-DETAIL-LINE TO REPORT-LINE-AREA.
071000     MOVE 1 TO WS-SPACE-CONTROL.
071100     PERFORM 294-WRITE-REPORT-LINE THRU 294-EXIT.
071200*
071300 290-EXIT.
071400*
071500     EXIT.
071600*
071700 292-PRINT-REPORT-HEADINGS.
071800*
071900     ADD 1 TO WS-PAGE-COUNT.
072000     MOVE REPORT-HEADING-LINE-1 TO REPORT-LINE-AREA.
072100     WRITE REPORT-LINE-AREA AFTER ADVANCING TOP-OF-FORM.
072200     MOVE 1 TO WS-LINE-COUNT.
072300     MOVE REPORT-HEADING-LINE-2 TO REPORT-LINE-AREA.
072400     MOVE 2 TO WS-SPACE-CONTROL.
072500     PERFORM 294-WRITE-REPORT-LINE THRU 294-EXIT.
072600*
072700 292-EXIT.
072800*
072900     EXIT.
073000*
073100 294-WRITE-REPORT-LINE.
073200*
073300     WRITE REPORT-LINE-AREA AFTER ADVANCING WS-SPACE-CONTROL
073400         LINES.
073500     ADD WS-SPACE-CONTROL TO WS-LINE-COUNT.
073600     IF NOT RPTOUT-SUCCESSFUL
073700         DISPLAY "PCM2000 - WRITE ERROR ON RUN-REPORT-OUT, "
073800                 "STATUS = " RPTOUT-FILE-STATUS
073900     END-IF.
074000*
074100 294-EXIT.
074200*
074300     EXIT.
074400*
074500****************************************************************
074600*  500- REWRITES THE PRODUCT MASTER FROM THE TABLE, ENTRY 1     *
074700*  THROUGH WS-PRODUCT-TABLE-COUNT.  THE TABLE IS ALREADY IN     *
074800*  ASCENDING ORDER (SEE 365-/385-), SO NO SORT IS NEEDED.       *
074900****************************************************************
075000*
075100 500-REWRITE-PRODUCT-MASTER-FILE.
075200*
075300     PERFORM 510-WRITE-ONE-MASTER-RECORD THRU 510-EXIT
075400         VARYING WS-REWRITE-INDEX FROM 1 BY 1
075500         UNTIL WS-REWRITE-INDEX > WS-PRODUCT-TABLE-COUNT.
075600*
075700 500-EXIT.
075800*
075900     EXIT.
076000*
076100 510-WRITE-ONE-MASTER-RECORD.
076200*
076300     MOVE PT-PROD-ID (WS-REWRITE-INDEX)       TO PO-PROD-ID.
076400     MOVE PT-NAME (WS-REWRITE-INDEX)          TO PO-NAME.
076500     MOVE PT-DESC (WS-REWRITE-INDEX)          TO PO-DESC.
076600     MOVE PT-CATEGORY (WS-REWRITE-INDEX)      TO PO-CATEGORY.
076700     MOVE PT-BASE-PRICE (WS-REWRITE-INDEX)    TO PO-BASE-PRICE.
076800     MOVE PT-CUR-PRICE (WS-REWRITE-INDEX)     TO PO-CUR-PRICE.
076900     MOVE PT-STOCK-ON-HAND (WS-REWRITE-INDEX)
077000         TO PO-STOCK-ON-HAND.
077100     MOVE PT-IMAGE-URL (WS-REWRITE-INDEX)     TO PO-IMAGE-URL.
077200     MOVE PT-UPDATED-TS (WS-REWRITE-INDEX)    TO PO-UPDATED-TS.
077300     WRITE PRODUCT-MASTER-OUT-RECORD.
077400     IF NOT PRODOUT-SUCCESSFUL
077500         DISPLAY "PCM2000 - WRITE ERROR ON PRODUCT-MASTER-OUT, "
077600                 "STATUS = " PRODOUT-FILE-STATUS
077700     END-IF.
077800*
077900 510-EXIT.
078000*
078100     EXIT.
078200*
078300****************************************************************
078400*  600- REPRICING-CHECK HOOK - DELIBERATELY LEFT OPEN.          *
078500*  CATALOG SYSTEMS ANALYSIS WANTS EVERY STOCK-AFFECTING         *
078600*  TRANSACTION TO GIVE THE AUTOMATIC RE-PRICING RULE A CHANCE   *
078700*  TO RE-EXAMINE STOCK-ON-HAND AND ADJUST THE CURRENT PRICE     *
078800*  RIGHT HERE, BUT THE CONCRETE THRESHOLD AND FORMULA HAVE      *
078900*  NEVER BEEN SIGNED OFF.  DO NOT GUESS AT A FORMULA HERE -     *
079000*  THIS PARAGRAPH STAYS A NO-OP UNTIL SYSTEMS ANALYSIS SENDS    *
079100*  OVER THE ACTUAL RULE.                                       *
079200*  CONFIRMED STILL OPEN AS OF CR-0402 - SEE CHANGE LOG.         *
079300****************************************************************
079400*
079500 600-REPRICE-AFTER-STOCK-CHANGE.
079600*
079700     CONTINUE.
079800*
079900 600-EXIT.
080000*
080100     EXIT.
080200*
080300****************************************************************
080400*  700- END OF RUN TOTALS, ONE LINE PER TRANSACTION TYPE PLUS   *
080500*  THE ERROR COUNT AND THE GRAND TOTAL READ.                    *
080600****************************************************************
080700*
080800 700-PRINT-RUN-TOTALS.
080900*
081000     MOVE "TRANSACTIONS READ" TO RTL-LABEL.
081100     MOVE WS-TRANSACTIONS-READ-COUNT TO RTL-COUNT.
081200     PERFORM 710-WRITE-TOTAL-LINE THRU 710-EXIT.
081300     MOVE "DISCOUNTS APPLIED" TO RTL-LABEL.
081400     MOVE WS-DISCOUNT-COUNT TO RTL-COUNT.
081500     PERFORM 710-WRITE-TOTAL-LINE THRU 710-EXIT.
081600     MOVE "STOCK REDUCTIONS APPLIED" TO RTL-LABEL.
081700     MOVE WS-REDUCE-COUNT TO RTL-COUNT.
081800     PERFORM 710-WRITE-TOTAL-LINE THRU 710-EXIT.
081900     MOVE "STOCK UPDATES APPLIED" TO RTL-LABEL.
082000     MOVE WS-UPDATE-COUNT TO RTL-COUNT.
082100     PERFORM 710-WRITE-TOTAL-LINE THRU 710-EXIT.
082200     MOVE "PRODUCTS ADDED" TO RTL-LABEL.
082300     MOVE WS-NEW-COUNT TO RTL-COUNT.
082400     PERFORM 710-WRITE-TOTAL-LINE THRU 710-EXIT.
082500     MOVE "PRODUCTS DELETED" TO RTL-LABEL.
082600     MOVE WS-DELETE-COUNT TO RTL-COUNT.
082700     PERFORM 710-WRITE-TOTAL-LINE THRU 710-EXIT.
082800     MOVE "TRANSACTIONS REJECTED" TO RTL-LABEL.
082900     MOVE WS-ERROR-COUNT TO RTL-COUNT.
083000     PERFORM 710-WRITE-TOTAL-LINE THRU 710-EXIT.
083100*
083200 700-EXIT.
083300*
083400     EXIT.
083500*
083600 710-WRITE-TOTAL-LINE.
083700*
083800     MOVE REPORT-TOTAL-LINE TO REPORT-LINE-AREA.
083900     MOVE 1 TO WS-SPACE-CONTROL.
084000     PERFORM 294-WRITE-REPORT-LINE THRU 294-EXIT.
084100*
084200 710-EXIT.
084300*
084400     EXIT.
084500*
084600****************************************************************
084700*  END OF PCM2000                                               *
084800****************************************************************
