000100****************************************************************
000200** COPYBOOK:  PRODMST                                          *
000300** TITLE  :  PRODUCT CATALOG MASTER RECORD LAYOUT              *
000400** SYSTEM :  PCM - PRODUCT CATALOG MAINTENANCE                 *
000500**                                                             *
000600** USED BY:  PCM2000 - PRODUCT MASTER LOAD / MAINTENANCE /     *
000700**           REWRITE RUN.  THIS IS THE CANONICAL LAYOUT FOR    *
000800**           THE PRODUCT-MASTER-IN FILE.  PCM2000 RETYPES THIS *
000900**           SHAPE WITH ITS OWN ROLE PREFIX FOR THE IN-MEMORY  *
001000**           TABLE ENTRY (PT-) AND FOR THE PRODUCT-MASTER-OUT  *
001100**           WORK AREA (PO-) - KEEP ALL THREE IN STEP.  IF YOU *
001200**           CHANGE A FIELD HERE, CHANGE IT IN ALL THREE.      *
001300****************************************************************
001400**  CHANGE LOG                                                 *
001500**  --------------------------------------------------------- *
001600**  DATE      BY   REQUEST    DESCRIPTION                      *
001700**  --------  ---  ---------  ------------------------------- *
001800**  05/14/86  RJT  CR-0114    ORIGINAL LAYOUT - ITEM NUMBER,   *
001900**                            NAME, PRICE AND ON-HAND ONLY.    *
002000**  11/03/87  RJT  CR-0166    ADDED PM-CATEGORY FOR THE NEW    *
002100**                            CATALOG GROUPING PROJECT.        *
002200**  02/22/89  DKW  CR-0201    ADDED PM-CUR-PRICE SO THE STORE  *
002300**                            FRONT PRICE NO LONGER OVERLAYS   *
002400**                            THE LIST PRICE ON A DISCOUNT.    *
002500**  09/09/91  DKW  CR-0247    WIDENED PM-DESC TO X(200) FOR    *
002600**                            THE NEW CATALOG PRINT PROJECT.   *
002700**  06/18/93  LMH  CR-0288    ADDED PM-IMAGE-URL FOR THE       *
002800**                            PHOTO SCANNING PILOT.            *
002900**  01/07/97  LMH  CR-0333    ADDED PM-UPDATED-TS AND ITS      *
003000**                            REDEFINES SO OPERATIONS CAN SEE  *
003100**                            THE UPDATE DATE WITHOUT PULLING  *
003200**                            APART THE FULL TIMESTAMP.        *
003300**  11/19/98  GMS  CR-0359    Y2K REMEDIATION - ALL DATE-LIKE  *
003400**                            SUB-FIELDS ARE FULL 4-DIGIT      *
003500**                            YEARS.  NO WINDOWING USED.       *
003600**  03/02/99  GMS  CR-0360    ADDED RESERVE FILLERS AND A      *
003700**                            TRAILING PAD SO THE FLAT-FILE    *
003800**                            RECORD LENGTH DOES NOT MOVE      *
003900**                            WHEN THE NEXT FIELD IS NEEDED.   *
004000**  08/26/02  PJC  CR-0402    NO CONTENT CHANGE - REVIEWED FOR *
004100**                            THE WEB CATALOG FEED PROJECT.    *
004200****************************************************************
004300*
004400 01  PRODUCT-MASTER-RECORD.
004500*
004600*    PRIMARY KEY - PRODUCT IS UNIQUELY IDENTIFIED BY PM-PROD-ID.
004700*    PRODUCT-MASTER-IN AND PRODUCT-MASTER-OUT ARE BOTH KEPT IN
004800*    ASCENDING PM-PROD-ID SEQUENCE.
004900*
005000     05  PM-PROD-ID                      PIC 9(09).
005100*
005200*    DISPLAY AND CATALOG-COPY FIELDS.
005300*
005400     05  PM-PRODUCT-IDENTITY.
005500         10  PM-NAME                     PIC X(40).
005600         10  PM-DESC                     PIC X(200).
005700         10  PM-CATEGORY                 PIC X(20).
005800         10  FILLER                      PIC X(02).
005900*
006000*    PRICING.  PM-BASE-PRICE IS THE LIST PRICE MAINTAINED BY
006100*    PURCHASING.  PM-CUR-PRICE IS THE STORE-FRONT SELLING PRICE
006200*    AFTER A MANUAL DISCOUNT OR A REPRICING-RUN ADJUSTMENT HAS
006300*    BEEN APPLIED - SEE PCM2000 PARAGRAPH 600-REPRICE-AFTER-
006400*    STOCK-CHANGE.  BOTH CARRY 2 DECIMAL PLACES, ZONED, SIGNED
006500*    (THIS SHOP HAS NEVER PACKED MONEY FIELDS).
006600*
006700     05  PM-PRICING-DATA.
006800         10  PM-BASE-PRICE               PIC S9(7)V99.
006900         10  PM-CUR-PRICE                PIC S9(7)V99.
007000         10  FILLER                      PIC X(01).
007100*
007200*    INVENTORY.  NON-NEGATIVE UNDER NORMAL OPERATION, BUT NO
007300*    EDIT PREVENTS A NEGATIVE VALUE FROM AN UPDATE-STOCK
007400*    TRANSACTION - SEE PCM2000 PARAGRAPH 340.
007500*
007600     05  PM-INVENTORY-DATA.
007700         10  PM-STOCK-ON-HAND            PIC S9(7).
007800         10  FILLER                      PIC X(01).
007900*
008000*    IMAGE FILE REFERENCE.  THE ACTUAL IMAGE BYTES LIVE ON THE
008100*    WEB TIER - THIS IS JUST THE STORED FILENAME/PATH HANDED
008200*    BACK TO US BY THE UPLOAD PROCESS.  KEPT AS ONE OPAQUE
008300*    FIELD; NOT PARSED BY THIS RUN.
008400*
008500     05  PM-IMAGE-URL                    PIC X(80).
008600*
008700*    LAST-UPDATE TIMESTAMP.  STORED AS THE OPAQUE ISO-8601 TEXT
008800*    HANDED TO US ON THE TRANSACTION SIDE.  PM-UPDATED-VIEW
008900*    REDEFINES IT SO A PROGRAM (OR A PROGRAMMER READING A DUMP)
009000*    CAN PICK OFF THE DATE PORTION WITHOUT PARSING THE WHOLE
009100*    STRING.  NOT USED FOR DATE ARITHMETIC ANYWHERE IN PCM2000.
009200*
009300     05  PM-UPDATED-TS                   PIC X(26).
009400     05  PM-UPDATED-VIEW REDEFINES PM-UPDATED-TS.
009500         10  PM-UPDATED-DATE-PART        PIC X(10).
009600         10  PM-UPDATED-DATE-SEP         PIC X(01).
009700         10  PM-UPDATED-TIME-PART        PIC X(15).
009800*
009900*    RESERVED FOR FUTURE GROWTH - SEE CR-0360.  KEEPS THE FLAT
010000*    FILE RECORD AT A FIXED 417 BYTES SO PRODUCT-MASTER-IN AND
010100*    PRODUCT-MASTER-OUT NEVER NEED A CONVERSION STEP WHEN A
010200*    FIELD IS ADDED.
010300*
010400     05  FILLER                          PIC X(13).
010500*
010600****************************************************************
010700** END OF COPYBOOK PRODMST                                     *
010800****************************************************************
